000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VIBEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/09.
000600 DATE-COMPILED. 03/11/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE THREE RAW VIBRATION SENSOR-
001300*          FEED FILES PRODUCED BY THE PLANT DATA COLLECTION
001400*          SKIDS FOR A MONITORED MACHINE.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY TRI-AXIAL AMPLITUDE
001700*          READING TAKEN OFF THE MACHINE.
001800*
001900*          THE PROGRAM EDITS EACH READING AGAINST TIMESTAMP AND
002000*          AMPLITUDE-FLOOR CRITERIA, MERGES THE THREE FEEDS AND
002100*          SORTS THE SURVIVORS INTO TIMESTAMP ORDER, AND WRITES
002200*          A "GOOD" READING OUTPUT FILE FOR THE CALC STEP
002300*
002400******************************************************************
002500
002600         INPUT FILES             -   DDS0002.VIBIN1
002700                                      DDS0002.VIBIN2
002800                                      DDS0002.VIBIN3
002900
003000         OUTPUT FILE PRODUCED    -   DDS0002.VIBVALID
003100
003200         OUTPUT CONTROL FILE     -   DDS0002.VIBCOVER
003300
003400         INPUT ERROR FILE        -   DDS0002.VIBERR
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900* 03/11/09 JS  ORIGINAL
004000* 07/22/10 JS  RAISED THE IN-MEMORY READING TABLE FROM 500 TO
004100*              2000 ROWS - THE #3 MILL WAS OVERFLOWING IT
004200* 01/09/11 TGD BALANCING LOGIC ADDED PER INCIDENT 4471
004300* 08/14/11 RO  WIDENED THE TIMESTAMP YEAR FIELD TO 4 DIGITS - THE
004400*              OLD 2-DIGIT YEAR WAS AMBIGUOUS ACROSS CENTURY-END
004500*              SHUTDOWN READINGS HELD OVER FOR REPROCESSING
004600* 05/03/12 JS  SPLIT FILES-PROCESSED COUNTS INTO VIBCOVER SO
004700*              VIBRPT DOES NOT HAVE TO REOPEN THE RAW FEEDS
004800* 03/17/16 JS  RENAMED DUPLICATE WRITE-OK CONDITION NAMES AND PADDED
004900*              WORKING STORAGE GROUPS PER STANDARDS AUDIT #2048
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT VIBIN1
006400     ASSIGN TO UT-S-VIBIN1
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IN1CODE.
006700
006800     SELECT VIBIN2
006900     ASSIGN TO UT-S-VIBIN2
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IN2CODE.
007200
007300     SELECT VIBIN3
007400     ASSIGN TO UT-S-VIBIN3
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS IN3CODE.
007700
007800     SELECT VIBVALID
007900     ASSIGN TO UT-S-VIBVALID
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT VIBERR
008400     ASSIGN TO UT-S-VIBERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700
008800     SELECT VIBCOVER
008900     ASSIGN TO UT-S-VIBCOVER
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS CFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-Rec.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** THESE THREE FILES ARE PASSED IN FROM THE PLANT DATA
010400****** COLLECTION SKIDS - ONE FEED PER SENSOR STATION.
010500****** THERE IS NO TRAILER RECORD ON THESE FEEDS; VIBEDIT
010600****** BALANCES ITSELF BY COUNTING WHAT IT READ VERSUS WHAT
010700****** IT WROTE, NOT AGAINST A TRAILER COUNT.
010800 FD  VIBIN1
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS VIB-IN1-REC.
011400 01  VIB-IN1-REC             PIC X(80).
011500
011600 FD  VIBIN2
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS VIB-IN2-REC.
012200 01  VIB-IN2-REC             PIC X(80).
012300
012400 FD  VIBIN3
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS VIB-IN3-REC.
013000 01  VIB-IN3-REC             PIC X(80).
013100
013200****** THIS FILE IS WRITTEN FOR ALL READINGS THAT PASS THE
013300****** PROGRAM'S EDIT ROUTINES, IN ASCENDING TIMESTAMP ORDER
013400 FD  VIBVALID
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS VIB-VALID-REC.
014000 01  VIB-VALID-REC           PIC X(80).
014100
014200 FD  VIBERR
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 120 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS VIB-ERR-REC.
014800 01  VIB-ERR-REC.
014900     05  ERR-MSG                     PIC X(40).
015000     05  REST-OF-REC                 PIC X(80).
015100
015200 FD  VIBCOVER
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 100 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS VIB-COVER-REC.
015800 COPY VIBCOVER.
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  FILE-STATUS-CODES.
016300     05  IN1CODE                 PIC X(2).
016400         88 NO-MORE-IN1    VALUE "10".
016500     05  IN2CODE                 PIC X(2).
016600         88 NO-MORE-IN2    VALUE "10".
016700     05  IN3CODE                 PIC X(2).
016800         88 NO-MORE-IN3    VALUE "10".
016900     05  OFCODE                  PIC X(2).
017000         88 OFCODE-WRITE-OK    VALUE SPACES.                      031716JS
017100     05  EFCODE                  PIC X(2).
017200         88 EFCODE-WRITE-OK    VALUE SPACES.                      031716JS
017300     05  CFCODE                  PIC X(2).
017400         88 CFCODE-WRITE-OK    VALUE SPACES.                      031716JS
017500     05  FILLER                  PIC X(01) VALUE SPACE.           031716JS
017600****** BYTE VIEW OF THE SIX FILE-STATUS CODES TOGETHER,
017700****** DISPLAYED AS ONE UNIT IN THE 1000-ABEND-RTN TRACE.
017800 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES                  031716JS
017900                          PIC X(13).                              031716JS
018000
018100 COPY VIBDALY.
018200** FEED-LEVEL WORK AREA
018300
018400 01  WS-CURRENT-FEED          PIC X(01).
018500     88 FEED-IS-1   VALUE "1".
018600     88 FEED-IS-2   VALUE "2".
018700     88 FEED-IS-3   VALUE "3".
018800
018900 01  FLAGS-AND-SWITCHES.
019000     05 MORE-IN1-SW              PIC X(01) VALUE "Y".
019100         88 NO-MORE-IN1-DATA VALUE "N".
019200     05 MORE-IN2-SW              PIC X(01) VALUE "Y".
019300         88 NO-MORE-IN2-DATA VALUE "N".
019400     05 MORE-IN3-SW              PIC X(01) VALUE "Y".
019500         88 NO-MORE-IN3-DATA VALUE "N".
019600     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
019700         88 RECORD-ERROR-FOUND VALUE "Y".
019800         88 VALID-RECORD       VALUE "N".
019900     05 FILLER                   PIC X(01) VALUE SPACE.           031716JS
020000
020100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020200     05 RECORDS-READ-IN1         PIC 9(7) COMP.
020300     05 RECORDS-READ-IN2         PIC 9(7) COMP.
020400     05 RECORDS-READ-IN3         PIC 9(7) COMP.
020500     05 RECORDS-ACCEPTED         PIC 9(7) COMP.
020600     05 RECORDS-REJECTED         PIC 9(7) COMP.
020700     05 ROW-SUB                  PIC 9(4) COMP.
020800     05 INSERT-SUB               PIC 9(4) COMP.
020900     05 FILLER                   PIC X(01) VALUE SPACE.           031716JS
021000
021100 01  MISC-WS-FLDS.
021200     05 RETURN-CD                PIC S9(4) COMP VALUE 0.
021300     05 FILLER                   PIC X(01) VALUE SPACE.           031716JS
021400
021500 01  WS-HOLD-REC.                                                 031716JS
021600     05 WS-HOLD-TIMESTAMP        PIC X(19).
021700     05 WS-HOLD-X-AMPL           PIC S9(3)V99.
021800     05 WS-HOLD-Y-AMPL           PIC S9(3)V99.
021900     05 WS-HOLD-Z-AMPL           PIC S9(3)V99.
022000     05 FILLER                   PIC X(01) VALUE SPACE.           031716JS
022100****** FLAT BYTE VIEW OF THE INSERT-SORT HOLD AREA - USED BY
022200****** THE CONSOLE DUMP ROUTINE WHEN TIMESTAMP COMPARES LOOK
022300****** SUSPICIOUS ON A REJECTED-EVERYTHING RUN.
022400 01  WS-HOLD-REC-ALT REDEFINES WS-HOLD-REC                        031716JS
022500                          PIC X(35).                              031716JS
022600
022700******************************************************************
022800*    IN-MEMORY STAGING TABLE - EVERY ACCEPTED READING FROM ALL
022900*    THREE FEEDS LANDS HERE, THEN GETS INSERTION-SORTED BY
023000*    TIMESTAMP BEFORE BEING WRITTEN OUT TO VIBVALID.  2000 ROWS
023100*    COVERS A FULL SHIFT OF READINGS AT THE NORMAL SAMPLE RATE.
023200******************************************************************
023300 01  VIB-STAGING-TABLE.
023400     05  VIB-STAGE-ROW OCCURS 2000 TIMES
023500                       INDEXED BY STAGE-IDX.
023600         10  VS-TIMESTAMP        PIC X(19).
023700         10  VS-X-AMPL           PIC S9(3)V99.
023800         10  VS-Y-AMPL           PIC S9(3)V99.
023900         10  VS-Z-AMPL           PIC S9(3)V99.
024000         10  FILLER              PIC X(01) VALUE SPACE.           031716JS
024100 01  VIB-STAGING-ALT REDEFINES VIB-STAGING-TABLE.
024200     05  VIB-STAGE-BYTES         PIC X(35) OCCURS 2000 TIMES.     031716JS
024300
024400 COPY ABENDREC.
024500** QSAM FILE
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000             UNTIL NO-MORE-IN1-DATA AND
025100                   NO-MORE-IN2-DATA AND
025200                   NO-MORE-IN3-DATA.
025300     PERFORM 999-CLEANUP THRU 999-EXIT.
025400     MOVE +0 TO RETURN-CODE.
025500     GOBACK.
025600
025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB VIBEDIT ********".
026000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026200     PERFORM 910-READ-VIBIN1 THRU 910-EXIT.
026300     PERFORM 920-READ-VIBIN2 THRU 920-EXIT.
026400     PERFORM 930-READ-VIBIN3 THRU 930-EXIT.
026500     IF NO-MORE-IN1-DATA AND NO-MORE-IN2-DATA
026600                         AND NO-MORE-IN3-DATA
026700         MOVE "ALL THREE INPUT FEEDS ARE EMPTY" TO ABEND-REASON
026800         GO TO 1000-ABEND-RTN.
026900 000-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300*    100-MAINLINE TAKES WHICHEVER OF THE THREE FEEDS HAS NOT YET
027400*    HIT END OF FILE, EDITS ITS CURRENT RECORD, AND STAGES OR
027500*    REJECTS IT.  THE FEEDS DO NOT NEED TO BE IN ANY ORDER
027600*    AMONG THEMSELVES - VIBVALID IS RE-SORTED AT CLEANUP TIME.
027700******************************************************************
027800 100-MAINLINE.
027900     MOVE "100-MAINLINE" TO PARA-NAME.
028000     IF NOT NO-MORE-IN1-DATA
028100         MOVE "1" TO WS-CURRENT-FEED
028200         MOVE VIB-IN1-REC TO VIB-DAILY-REC
028300         PERFORM 300-FIELD-EDITS THRU 300-EXIT
028400         PERFORM 910-READ-VIBIN1 THRU 910-EXIT
028500     ELSE
028600     IF NOT NO-MORE-IN2-DATA
028700         MOVE "2" TO WS-CURRENT-FEED
028800         MOVE VIB-IN2-REC TO VIB-DAILY-REC
028900         PERFORM 300-FIELD-EDITS THRU 300-EXIT
029000         PERFORM 920-READ-VIBIN2 THRU 920-EXIT
029100     ELSE
029200     IF NOT NO-MORE-IN3-DATA
029300         MOVE "3" TO WS-CURRENT-FEED
029400         MOVE VIB-IN3-REC TO VIB-DAILY-REC
029500         PERFORM 300-FIELD-EDITS THRU 300-EXIT
029600         PERFORM 930-READ-VIBIN3 THRU 930-EXIT.
029700 100-EXIT.
029800     EXIT.
029900
030000 300-FIELD-EDITS.
030100     MOVE "300-FIELD-EDITS" TO PARA-NAME.
030200     MOVE "N" TO ERROR-FOUND-SW.
030300
030400     CALL 'TSVAL' USING VIB-TIMESTAMP, RETURN-CD.
030500     IF RETURN-CD < 0
030600         MOVE "*** INVALID READING TIMESTAMP" TO ERR-MSG
030700         MOVE "Y" TO ERROR-FOUND-SW
030800         GO TO 300-EXIT.
030900
031000     IF VIB-X-AMPL < 0.10
031100         MOVE "*** X-AMPL BELOW NOISE FLOOR (0.10)" TO ERR-MSG
031200         MOVE "Y" TO ERROR-FOUND-SW
031300         GO TO 300-EXIT.
031400
031500     IF VIB-Y-AMPL < 0.10
031600         MOVE "*** Y-AMPL BELOW NOISE FLOOR (0.10)" TO ERR-MSG
031700         MOVE "Y" TO ERROR-FOUND-SW
031800         GO TO 300-EXIT.
031900
032000     IF VIB-Z-AMPL < 0.10
032100         MOVE "*** Z-AMPL BELOW NOISE FLOOR (0.10)" TO ERR-MSG
032200         MOVE "Y" TO ERROR-FOUND-SW
032300         GO TO 300-EXIT.
032400
032500 300-EXIT.
032600     IF RECORD-ERROR-FOUND
032700         PERFORM 710-WRITE-VIBERR THRU 710-EXIT
032800     ELSE
032900         PERFORM 720-STAGE-READING THRU 720-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*    720 ADDS THE ACCEPTED READING TO THE STAGING TABLE IN
033400*    TIMESTAMP ORDER - A PLAIN INSERTION SORT, SAME TRICK AS
033500*    THE OLD SHIFT-LOG SORT ROUTINE USED ON THE READING LOGS.
033600******************************************************************
033700 720-STAGE-READING.
033800     MOVE "720-STAGE-READING" TO PARA-NAME.
033900     IF RECORDS-ACCEPTED >= 2000
034000         MOVE "STAGING TABLE OVERFLOW - TOO MANY READINGS"
034100                          TO ABEND-REASON
034200         GO TO 1000-ABEND-RTN.
034300
034400     ADD 1 TO RECORDS-ACCEPTED.
034500     MOVE VIB-TIMESTAMP TO WS-HOLD-TIMESTAMP.
034600     MOVE VIB-X-AMPL    TO WS-HOLD-X-AMPL.
034700     MOVE VIB-Y-AMPL    TO WS-HOLD-Y-AMPL.
034800     MOVE VIB-Z-AMPL    TO WS-HOLD-Z-AMPL.
034900
035000     MOVE RECORDS-ACCEPTED TO INSERT-SUB.
035100     PERFORM 725-SHIFT-DOWN THRU 725-EXIT
035200             UNTIL INSERT-SUB < 2 OR
035300                   VS-TIMESTAMP(INSERT-SUB - 1) NOT >
035400                   WS-HOLD-TIMESTAMP.
035500
035600     MOVE WS-HOLD-TIMESTAMP TO VS-TIMESTAMP(INSERT-SUB).
035700     MOVE WS-HOLD-X-AMPL    TO VS-X-AMPL(INSERT-SUB).
035800     MOVE WS-HOLD-Y-AMPL    TO VS-Y-AMPL(INSERT-SUB).
035900     MOVE WS-HOLD-Z-AMPL    TO VS-Z-AMPL(INSERT-SUB).
036000 720-EXIT.
036100     EXIT.
036200
036300 725-SHIFT-DOWN.
036400     MOVE VS-TIMESTAMP(INSERT-SUB - 1) TO VS-TIMESTAMP(INSERT-SUB).
036500     MOVE VS-X-AMPL(INSERT-SUB - 1)    TO VS-X-AMPL(INSERT-SUB).
036600     MOVE VS-Y-AMPL(INSERT-SUB - 1)    TO VS-Y-AMPL(INSERT-SUB).
036700     MOVE VS-Z-AMPL(INSERT-SUB - 1)    TO VS-Z-AMPL(INSERT-SUB).
036800     SUBTRACT 1 FROM INSERT-SUB.
036900 725-EXIT.
037000     EXIT.
037100
037200 710-WRITE-VIBERR.
037300     MOVE "710-WRITE-VIBERR" TO PARA-NAME.
037400     MOVE VIB-DAILY-REC TO REST-OF-REC.
037500     WRITE VIB-ERR-REC.
037600     ADD 1 TO RECORDS-REJECTED.
037700 710-EXIT.
037800     EXIT.
037900
038000 800-OPEN-FILES.
038100     MOVE "800-OPEN-FILES" TO PARA-NAME.
038200     OPEN INPUT  VIBIN1, VIBIN2, VIBIN3.
038300     OPEN OUTPUT VIBVALID, VIBERR, VIBCOVER, SYSOUT.
038400 800-EXIT.
038500     EXIT.
038600
038700 850-CLOSE-FILES.
038800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038900     CLOSE VIBIN1, VIBIN2, VIBIN3,
039000           VIBVALID, VIBERR, VIBCOVER, SYSOUT.
039100 850-EXIT.
039200     EXIT.
039300
039400 910-READ-VIBIN1.
039500     READ VIBIN1
039600         AT END MOVE "N" TO MORE-IN1-SW
039700                MOVE "10" TO IN1CODE
039800         GO TO 910-EXIT
039900     END-READ.
040000     ADD 1 TO RECORDS-READ-IN1.
040100 910-EXIT.
040200     EXIT.
040300
040400 920-READ-VIBIN2.
040500     READ VIBIN2
040600         AT END MOVE "N" TO MORE-IN2-SW
040700                MOVE "10" TO IN2CODE
040800         GO TO 920-EXIT
040900     END-READ.
041000     ADD 1 TO RECORDS-READ-IN2.
041100 920-EXIT.
041200     EXIT.
041300
041400 930-READ-VIBIN3.
041500     READ VIBIN3
041600         AT END MOVE "N" TO MORE-IN3-SW
041700                MOVE "10" TO IN3CODE
041800         GO TO 930-EXIT
041900     END-READ.
042000     ADD 1 TO RECORDS-READ-IN3.
042100 930-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500*    999-CLEANUP WRITES THE STAGED, ALREADY-SORTED READINGS OUT
042600*    TO VIBVALID AND BUILDS THE COVERAGE/FILES-PROCESSED RECORD
042700*    FOR VIBRPT.  IF NOTHING SURVIVED THE EDITS, THE JOB ABENDS
042800*    RATHER THAN HANDING VIBCALC AN EMPTY DATASET.
042900******************************************************************
043000 999-CLEANUP.
043100     MOVE "999-CLEANUP" TO PARA-NAME.
043200     IF RECORDS-ACCEPTED = 0
043300         MOVE "NO USABLE DATA - ALL READINGS REJECTED"
043400                          TO ABEND-REASON
043500         GO TO 1000-ABEND-RTN.
043600
043700     PERFORM 950-WRITE-STAGED-ROW THRU 950-EXIT
043800             VARYING ROW-SUB FROM 1 BY 1
043900             UNTIL ROW-SUB > RECORDS-ACCEPTED.
044000
044100     MOVE VS-TIMESTAMP(1)              TO VIB-CV-EARLIEST-TS.
044200     MOVE VS-TIMESTAMP(RECORDS-ACCEPTED) TO VIB-CV-LATEST-TS.
044300     MOVE RECORDS-ACCEPTED              TO VIB-CV-ROW-COUNT.
044400     MOVE "VIBIN1"                       TO VIB-CV-IN1-NAME.
044500     MOVE RECORDS-READ-IN1               TO VIB-CV-IN1-COUNT.
044600     MOVE "VIBIN2"                       TO VIB-CV-IN2-NAME.
044700     MOVE RECORDS-READ-IN2               TO VIB-CV-IN2-COUNT.
044800     MOVE "VIBIN3"                       TO VIB-CV-IN3-NAME.
044900     MOVE RECORDS-READ-IN3               TO VIB-CV-IN3-COUNT.
045000     WRITE VIB-COVER-REC.
045100
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300
045400     DISPLAY "** READINGS READ (FEED 1) **".
045500     DISPLAY  RECORDS-READ-IN1.
045600     DISPLAY "** READINGS READ (FEED 2) **".
045700     DISPLAY  RECORDS-READ-IN2.
045800     DISPLAY "** READINGS READ (FEED 3) **".
045900     DISPLAY  RECORDS-READ-IN3.
046000     DISPLAY "** READINGS ACCEPTED **".
046100     DISPLAY  RECORDS-ACCEPTED.
046200     DISPLAY "** READINGS REJECTED **".
046300     DISPLAY  RECORDS-REJECTED.
046400     DISPLAY "******** NORMAL END OF JOB VIBEDIT ********".
046500 999-EXIT.
046600     EXIT.
046700
046800 950-WRITE-STAGED-ROW.
046900     MOVE VS-TIMESTAMP(ROW-SUB) TO VIB-TIMESTAMP.
047000     MOVE VS-X-AMPL(ROW-SUB)    TO VIB-X-AMPL.
047100     MOVE VS-Y-AMPL(ROW-SUB)    TO VIB-Y-AMPL.
047200     MOVE VS-Z-AMPL(ROW-SUB)    TO VIB-Z-AMPL.
047300     WRITE VIB-VALID-REC FROM VIB-DAILY-REC.
047400 950-EXIT.
047500     EXIT.
047600
047700 1000-ABEND-RTN.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048000     DISPLAY "*** ABNORMAL END OF JOB- VIBEDIT ***" UPON CONSOLE.
048100     DIVIDE ZERO-VAL INTO ONE-VAL.
