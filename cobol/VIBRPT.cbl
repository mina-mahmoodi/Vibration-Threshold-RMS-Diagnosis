000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VIBRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/09.
000600 DATE-COMPILED. 04/09/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LAST STEP OF THE JOB.  PRINTS THE VIBRATION
001300*          THRESHOLD AND RMS DIAGNOSIS REPORT FROM THE FILES
001400*          BUILT BY VIBEDIT AND VIBCALC -
001500*
001600*          1. TITLE AND FILES-PROCESSED SECTION,
001700*          2. COVERAGE LINE (FIRST/LAST TIMESTAMP, ROW COUNT),
001800*          3. THE FOUR-LINE DIAGNOSIS-LOGIC NARRATIVE,
001900*          4. THE THRESHOLD TABLE (ONE ROW PER AXIS),
002000*          5. THE LAST 20 DIAGNOSED DETAIL ROWS.
002100*
002200*          THE LAST-20 TABLE IS HELD IN A SIMPLE RING BUFFER -
002300*          THE DIAGNOSED FILE CAN HOLD A FULL SHIFT'S WORTH OF
002400*          READINGS AND WE ONLY EVER PRINT THE TAIL OF IT.
002500*
002600******************************************************************
002700
002800         INPUT FILE (DETAIL)      -   DDS0002.VIBDIAG
002900
003000         INPUT FILE (THRESHOLD)   -   DDS0002.VIBTHRSH
003100
003200         INPUT FILE (COVERAGE)    -   DDS0002.VIBCOVER
003300
003400         OUTPUT FILE              -   DDS0002.VIBRPT-OUT
003500
003600         DUMP FILE                -   SYSOUT
003700
003800******************************************************************
003900* 04/09/09 JS  ORIGINAL
004000* 11/02/09 TGD PAGE-BREAK LOGIC ADDED SO SHIFT SUPERVISORS COULD
004100*              PULL A FRESH REPORT HEADER AT EACH SHIFT CHANGE
004200* 06/19/10 JS  DETAIL TABLE CHANGED FROM LAST-50 TO LAST-20 PER
004300*              REVISED REPORT SPEC - RING BUFFER SHRUNK TO MATCH
004400* 09/14/10 RO  WIDENED THE TIMESTAMP YEAR FIELD TO 4 DIGITS - THE
004500*              OLD 2-DIGIT YEAR WAS AMBIGUOUS ACROSS CENTURY-END
004600*              SHUTDOWN READINGS HELD OVER FOR REPROCESSING
004700* 03/17/16 JS  PADDED WORKING STORAGE GROUPS AND FIXED REDEFINES
004800*              BYTE COUNTS PER STANDARDS AUDIT #2048
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT VIBDIAG
006300     ASSIGN TO UT-S-VIBDIAG
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS DFCODE.
006600
006700     SELECT VIBTHRSH
006800     ASSIGN TO UT-S-VIBTHRSH
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT VIBCOVER
007300     ASSIGN TO UT-S-VIBCOVER
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS CFCODE.
007600
007700     SELECT VIBRPT-OUT
007800     ASSIGN TO UT-S-VIBRPT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  VIBDIAG
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 200 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS VIB-DIAG-REC.
009800 COPY VIBDIAG.
009900
010000 FD  VIBTHRSH
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 40 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS VIB-THRESHOLD-REC.
010600 COPY VIBTHRSH.
010700
010800 FD  VIBCOVER
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS VIB-COVER-REC.
011400 COPY VIBCOVER.
011500
011600 FD  VIBRPT-OUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RPT-REC.
012200 01  RPT-REC                  PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  DFCODE                  PIC X(2).
012800         88 NO-MORE-DIAG   VALUE "10".
012900     05  TFCODE                  PIC X(2).
013000         88 NO-MORE-THRSH  VALUE "10".
013100     05  CFCODE                  PIC X(2).
013200         88 NO-MORE-COVER  VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88 OFCODE-WRITE-OK VALUE SPACES.
013500     05  FILLER                  PIC X(01) VALUE SPACE.           031716JS
013600 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES                  031716JS
013700                          PIC X(09).                              031716JS
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05 MORE-DIAG-SW              PIC X(01) VALUE "Y".
014100         88 NO-MORE-DIAG-DATA VALUE "N".
014200     05 FILLER                    PIC X(01) VALUE SPACE.          031716JS
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05 WS-LINES                  PIC 9(02) COMP VALUE 0.
014600     05 WS-PAGES                  PIC 9(03) COMP VALUE 1.
014700     05 DETAIL-ROWS-READ          PIC 9(07) COMP VALUE 0.
014800     05 RING-SUB                  PIC 9(02) COMP VALUE 0.
014900     05 RING-FILL-COUNT            PIC 9(02) COMP VALUE 0.
015000     05 PRINT-SUB                  PIC 9(02) COMP VALUE 0.
015100     05 PRINT-CURSOR               PIC 9(02) COMP VALUE 0.
015200     05 FILLER                     PIC X(01) VALUE SPACE.         031716JS
015300
015400 01  MISC-WS-FLDS.
015500     05 RETURN-CD                 PIC S9(4) COMP VALUE 0.
015600     05 FILLER                    PIC X(01) VALUE SPACE.          031716JS
015700
015800******************************************************************
015900*    LAST-20 RING BUFFER.  EVERY TIME A DIAGNOSED DETAIL RECORD
016000*    COMES IN OFF VIBDIAG IT OVERWRITES THE OLDEST SLOT, SO
016100*    WHEN END-OF-FILE HITS THE BUFFER HOLDS EXACTLY THE TAIL OF
016200*    THE RUN WITHOUT EVER HOLDING THE WHOLE FILE IN STORAGE.
016300******************************************************************
016400 01  VIB-RING-TABLE.
016500     05  VIB-RING-ROW OCCURS 20 TIMES.
016600         10  VR-TIMESTAMP         PIC X(19).
016700         10  VR-X-RMS             PIC S9(3)V999.
016800         10  VR-Y-RMS             PIC S9(3)V999.
016900         10  VR-Z-RMS             PIC S9(3)V999.
017000         10  VR-DIAGNOSIS         PIC X(120).
017100         10  FILLER               PIC X(01) VALUE SPACE.          031716JS
017200 01  VIB-RING-ALT REDEFINES VIB-RING-TABLE.                       031716JS
017300     05  VIB-RING-BYTES           PIC X(158) OCCURS 20 TIMES.     031716JS
017400
017500 01  WS-THRESH-HOLD-TABLE.
017600     05  WS-TH-ROW OCCURS 3 TIMES.
017700         10  WS-TH-AXIS           PIC X(01).
017800         10  WS-TH-WARN           PIC S9(3)V99.
017900         10  WS-TH-ERROR          PIC S9(3)V99.
018000         10  FILLER               PIC X(01) VALUE SPACE.          031716JS
018100 01  WS-THRESH-HOLD-ALT REDEFINES WS-THRESH-HOLD-TABLE.           031716JS
018200     05  WS-TH-BYTES              PIC X(12) OCCURS 3 TIMES.       031716JS
018300
018400 01  WS-HDR-REC.
018500     05  FILLER                  PIC X(1) VALUE " ".
018600     05  FILLER                  PIC X(15) VALUE SPACES.
018700     05  FILLER                  PIC X(48) VALUE
018800     "VIBRATION THRESHOLD AND RMS DIAGNOSIS REPORT".
018900     05  FILLER         PIC X(56)
019000                   VALUE "Page Number:" Justified Right.
019100     05  PAGE-NBR-O              PIC ZZ9.
019200
019300 01  WS-BLANK-LINE.
019400     05  FILLER                  PIC X(132) VALUE SPACES.
019500
019600 01  WS-FILES-PROCESSED-LINE.
019700     05  FILLER                  PIC X(22) VALUE
019800         "FILES PROCESSED:     ".
019900     05  FP-FILE-NAME-O          PIC X(08).
020000     05  FILLER                  PIC X(13) VALUE
020100         "   ROWS READ:".
020200     05  FP-ROW-COUNT-O          PIC ZZZ,ZZ9.
020300     05  FILLER                  PIC X(89) VALUE SPACES.
020400
020500 01  WS-COVERAGE-LINE.
020600     05  FILLER                  PIC X(17) VALUE
020700         "COVERAGE: FIRST=".
020800     05  CV-FIRST-TS-O           PIC X(19).
020900     05  FILLER                  PIC X(7) VALUE "  LAST=".
021000     05  CV-LAST-TS-O            PIC X(19).
021100     05  FILLER                  PIC X(7) VALUE "  ROWS=".
021200     05  CV-ROW-COUNT-O          PIC ZZZ,ZZ9.
021300     05  FILLER                  PIC X(56) VALUE SPACES.
021400
021500 01  WS-NARRATIVE-LINE-1.
021600     05  FILLER PIC X(132) VALUE
021700     "RULE 1: RADIAL AXIS RMS ABOVE ITS 85PCT WARN THRESHOLD"
021800  & " FLAGS POSSIBLE UNBALANCE OR MISALIGNMENT.".
021900 01  WS-NARRATIVE-LINE-2.
022000     05  FILLER PIC X(132) VALUE
022100     "RULE 2: AXIAL AXIS RMS ABOVE ITS 85PCT WARN THRESHOLD"
022200  & " FLAGS POSSIBLE AXIAL LOAD OR MISALIGNMENT.".
022300 01  WS-NARRATIVE-LINE-3.
022400     05  FILLER PIC X(132) VALUE
022500     "RULE 3: RADIAL RMS DIFFERENCE ABOVE 0.2G FLAGS POSSIBLE"
022600  & " MECHANICAL LOOSENESS.".
022700 01  WS-NARRATIVE-LINE-4.
022800     05  FILLER PIC X(132) VALUE
022900     "A READING WITH NO RULE FIRED IS DIAGNOSED NORMAL; MULTIPLE"
023000  & " FIRED RULES ARE JOINED WITH SEMICOLONS.".
023100
023200 01  WS-THRESH-COLM-HDR.
023300     05  FILLER PIC X(10) VALUE "AXIS".
023400     05  FILLER PIC X(14) VALUE "85% WARN".
023500     05  FILLER PIC X(14) VALUE "95% ERROR".
023600     05  FILLER PIC X(94) VALUE SPACES.
023700
023800 01  WS-THRESH-DETAIL-LINE.
023900     05  FILLER                  PIC X(3) VALUE SPACES.
024000     05  TH-AXIS-O                PIC X(01).
024100     05  FILLER                  PIC X(10) VALUE SPACES.
024200     05  TH-WARN-O                PIC ZZ9.99.
024300     05  FILLER                  PIC X(9) VALUE SPACES.
024400     05  TH-ERROR-O               PIC ZZ9.99.
024500     05  FILLER                  PIC X(90) VALUE SPACES.
024600
024700 01  WS-DETAIL-COLM-HDR.
024800     05  FILLER PIC X(21) VALUE "TIME".
024900     05  FILLER PIC X(10) VALUE "X RMS".
025000     05  FILLER PIC X(10) VALUE "Y RMS".
025100     05  FILLER PIC X(10) VALUE "Z RMS".
025200     05  FILLER PIC X(81) VALUE "DIAGNOSIS".
025300
025400 01  WS-DETAIL-LINE.
025500     05  DT-TIMESTAMP-O           PIC X(19).
025600     05  FILLER                   PIC X(2) VALUE SPACES.
025700     05  DT-X-RMS-O               PIC ZZ9.999.
025800     05  FILLER                   PIC X(2) VALUE SPACES.
025900     05  DT-Y-RMS-O               PIC ZZ9.999.
026000     05  FILLER                   PIC X(2) VALUE SPACES.
026100     05  DT-Z-RMS-O               PIC ZZ9.999.
026200     05  FILLER                   PIC X(2) VALUE SPACES.
026300     05  DT-DIAGNOSIS-O           PIC X(81).
026400
026500 COPY ABENDREC.
026600
026700 PROCEDURE DIVISION.
026800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026900     PERFORM 100-MAINLINE THRU 100-EXIT
027000             UNTIL NO-MORE-DIAG-DATA.
027100     PERFORM 999-CLEANUP THRU 999-EXIT.
027200     MOVE +0 TO RETURN-CODE.
027300     GOBACK.
027400
027500 000-HOUSEKEEPING.
027600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027700     DISPLAY "******** BEGIN JOB VIBRPT ********".
027800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027900     PERFORM 610-READ-COVER-REC THRU 610-EXIT.
028000     PERFORM 620-READ-THRESHOLD-RECS THRU 620-EXIT.
028100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028200     PERFORM 710-WRITE-FILES-PROCESSED THRU 710-EXIT.
028300     PERFORM 715-WRITE-COVERAGE THRU 715-EXIT.
028400     PERFORM 730-WRITE-NARRATIVE THRU 730-EXIT.
028500     PERFORM 740-WRITE-THRESHOLD-TABLE THRU 740-EXIT.
028600     PERFORM 910-READ-VIBDIAG THRU 910-EXIT.
028700 000-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100*    100-MAINLINE JUST DRIVES THE RING BUFFER OFF THE DIAGNOSED
029200*    DETAIL FILE - ALL THE PRINTING HAPPENS AFTER END OF FILE,
029300*    IN 760, ONCE THE TAIL IS KNOWN.
029400******************************************************************
029500 100-MAINLINE.
029600     MOVE "100-MAINLINE" TO PARA-NAME.
029700     PERFORM 650-STORE-RING-ROW THRU 650-EXIT.
029800     PERFORM 910-READ-VIBDIAG THRU 910-EXIT.
029900 100-EXIT.
030000     EXIT.
030100
030200 650-STORE-RING-ROW.
030300     ADD 1 TO DETAIL-ROWS-READ.
030400     ADD 1 TO RING-SUB.
030500     IF RING-SUB > 20
030600         MOVE 1 TO RING-SUB.
030700     MOVE VIB-DG-TIMESTAMP TO VR-TIMESTAMP(RING-SUB).
030800     MOVE VIB-DG-X-RMS     TO VR-X-RMS(RING-SUB).
030900     MOVE VIB-DG-Y-RMS     TO VR-Y-RMS(RING-SUB).
031000     MOVE VIB-DG-Z-RMS     TO VR-Z-RMS(RING-SUB).
031100     MOVE VIB-DG-DIAGNOSIS TO VR-DIAGNOSIS(RING-SUB).
031200     IF RING-FILL-COUNT < 20
031300         ADD 1 TO RING-FILL-COUNT.
031400 650-EXIT.
031500     EXIT.
031600
031700 610-READ-COVER-REC.
031800     MOVE "610-READ-COVER-REC" TO PARA-NAME.
031900     READ VIBCOVER
032000         AT END
032100             MOVE "NO COVERAGE RECORD ON VIBCOVER"
032200                              TO ABEND-REASON
032300             GO TO 1000-ABEND-RTN
032400     END-READ.
032500 610-EXIT.
032600     EXIT.
032700
032800 620-READ-THRESHOLD-RECS.
032900     MOVE "620-READ-THRESHOLD-RECS" TO PARA-NAME.
033000     PERFORM 625-READ-ONE-THRESHOLD THRU 625-EXIT
033100             VARYING PRINT-SUB FROM 1 BY 1
033200             UNTIL PRINT-SUB > 3.
033300 620-EXIT.
033400     EXIT.
033500
033600 625-READ-ONE-THRESHOLD.
033700     READ VIBTHRSH
033800         AT END
033900             MOVE "MISSING THRESHOLD RECORD ON VIBTHRSH"
034000                              TO ABEND-REASON
034100             GO TO 1000-ABEND-RTN
034200     END-READ.
034300     MOVE VIB-TH-AXIS    TO WS-TH-AXIS(PRINT-SUB).
034400     MOVE VIB-TH-WARN-85 TO WS-TH-WARN(PRINT-SUB).
034500     MOVE VIB-TH-ERROR-95 TO WS-TH-ERROR(PRINT-SUB).
034600 625-EXIT.
034700     EXIT.
034800
034900 700-WRITE-PAGE-HDR.
035000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
035100     MOVE WS-PAGES TO PAGE-NBR-O.
035200     WRITE RPT-REC FROM WS-HDR-REC
035300         AFTER ADVANCING NEXT-PAGE.
035400     WRITE RPT-REC FROM WS-BLANK-LINE
035500         AFTER ADVANCING 1.
035600     MOVE 2 TO WS-LINES.
035700     ADD 1 TO WS-PAGES.
035800 700-EXIT.
035900     EXIT.
036000
036100 710-WRITE-FILES-PROCESSED.
036200     MOVE "710-WRITE-FILES-PROCESSED" TO PARA-NAME.
036300     MOVE VIB-CV-IN1-NAME  TO FP-FILE-NAME-O.
036400     MOVE VIB-CV-IN1-COUNT TO FP-ROW-COUNT-O.
036500     WRITE RPT-REC FROM WS-FILES-PROCESSED-LINE
036600         AFTER ADVANCING 1.
036700
036800     MOVE VIB-CV-IN2-NAME  TO FP-FILE-NAME-O.
036900     MOVE VIB-CV-IN2-COUNT TO FP-ROW-COUNT-O.
037000     WRITE RPT-REC FROM WS-FILES-PROCESSED-LINE
037100         AFTER ADVANCING 1.
037200
037300     MOVE VIB-CV-IN3-NAME  TO FP-FILE-NAME-O.
037400     MOVE VIB-CV-IN3-COUNT TO FP-ROW-COUNT-O.
037500     WRITE RPT-REC FROM WS-FILES-PROCESSED-LINE
037600         AFTER ADVANCING 1.
037700
037800     ADD 3 TO WS-LINES.
037900 710-EXIT.
038000     EXIT.
038100
038200 715-WRITE-COVERAGE.
038300     MOVE "715-WRITE-COVERAGE" TO PARA-NAME.
038400     MOVE VIB-CV-EARLIEST-TS TO CV-FIRST-TS-O.
038500     MOVE VIB-CV-LATEST-TS   TO CV-LAST-TS-O.
038600     MOVE VIB-CV-ROW-COUNT   TO CV-ROW-COUNT-O.
038700     WRITE RPT-REC FROM WS-BLANK-LINE
038800         AFTER ADVANCING 1.
038900     WRITE RPT-REC FROM WS-COVERAGE-LINE
039000         AFTER ADVANCING 1.
039100     ADD 2 TO WS-LINES.
039200 715-EXIT.
039300     EXIT.
039400
039500 730-WRITE-NARRATIVE.
039600     MOVE "730-WRITE-NARRATIVE" TO PARA-NAME.
039700     WRITE RPT-REC FROM WS-BLANK-LINE
039800         AFTER ADVANCING 1.
039900     WRITE RPT-REC FROM WS-NARRATIVE-LINE-1
040000         AFTER ADVANCING 1.
040100     WRITE RPT-REC FROM WS-NARRATIVE-LINE-2
040200         AFTER ADVANCING 1.
040300     WRITE RPT-REC FROM WS-NARRATIVE-LINE-3
040400         AFTER ADVANCING 1.
040500     WRITE RPT-REC FROM WS-NARRATIVE-LINE-4
040600         AFTER ADVANCING 1.
040700     ADD 5 TO WS-LINES.
040800 730-EXIT.
040900     EXIT.
041000
041100 740-WRITE-THRESHOLD-TABLE.
041200     MOVE "740-WRITE-THRESHOLD-TABLE" TO PARA-NAME.
041300     WRITE RPT-REC FROM WS-BLANK-LINE
041400         AFTER ADVANCING 1.
041500     WRITE RPT-REC FROM WS-THRESH-COLM-HDR
041600         AFTER ADVANCING 1.
041700     ADD 2 TO WS-LINES.
041800     PERFORM 745-WRITE-ONE-THRESHOLD THRU 745-EXIT
041900             VARYING PRINT-SUB FROM 1 BY 1
042000             UNTIL PRINT-SUB > 3.
042100 740-EXIT.
042200     EXIT.
042300
042400 745-WRITE-ONE-THRESHOLD.
042500     MOVE WS-TH-AXIS(PRINT-SUB)  TO TH-AXIS-O.
042600     MOVE WS-TH-WARN(PRINT-SUB)  TO TH-WARN-O.
042700     MOVE WS-TH-ERROR(PRINT-SUB) TO TH-ERROR-O.
042800     WRITE RPT-REC FROM WS-THRESH-DETAIL-LINE
042900         AFTER ADVANCING 1.
043000     ADD 1 TO WS-LINES.
043100 745-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500*    760 PRINTS THE RING BUFFER CONTENTS IN TRUE CHRONOLOGICAL
043600*    ORDER.  IF FEWER THAN 20 ROWS EVER CAME IN, THE BUFFER WAS
043700*    FILLED STARTING AT SLOT 1 SO IT IS ALREADY IN ORDER; IF 20
043800*    OR MORE CAME IN, THE OLDEST SURVIVING ROW SITS JUST AFTER
043900*    THE SLOT THE LAST READING LANDED ON.
044000******************************************************************
044100 760-WRITE-DETAIL-TABLE.
044200     MOVE "760-WRITE-DETAIL-TABLE" TO PARA-NAME.
044300     WRITE RPT-REC FROM WS-BLANK-LINE
044400         AFTER ADVANCING 1.
044500     WRITE RPT-REC FROM WS-DETAIL-COLM-HDR
044600         AFTER ADVANCING 1.
044700     ADD 2 TO WS-LINES.
044800
044900     IF RING-FILL-COUNT < 20
045000         MOVE 1 TO PRINT-CURSOR
045100     ELSE
045200     IF RING-SUB >= 20
045300         MOVE 1 TO PRINT-CURSOR
045400     ELSE
045500         COMPUTE PRINT-CURSOR = RING-SUB + 1.
045600
045700     PERFORM 765-WRITE-ONE-DETAIL THRU 765-EXIT
045800             VARYING PRINT-SUB FROM 1 BY 1
045900             UNTIL PRINT-SUB > RING-FILL-COUNT.
046000 760-EXIT.
046100     EXIT.
046200
046300 765-WRITE-ONE-DETAIL.
046400     IF WS-LINES > 54
046500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
046600         WRITE RPT-REC FROM WS-DETAIL-COLM-HDR
046700             AFTER ADVANCING 1
046800         ADD 1 TO WS-LINES.
046900
047000     MOVE VR-TIMESTAMP(PRINT-CURSOR) TO DT-TIMESTAMP-O.
047100     MOVE VR-X-RMS(PRINT-CURSOR)     TO DT-X-RMS-O.
047200     MOVE VR-Y-RMS(PRINT-CURSOR)     TO DT-Y-RMS-O.
047300     MOVE VR-Z-RMS(PRINT-CURSOR)     TO DT-Z-RMS-O.
047400     MOVE VR-DIAGNOSIS(PRINT-CURSOR) TO DT-DIAGNOSIS-O.
047500     WRITE RPT-REC FROM WS-DETAIL-LINE
047600         AFTER ADVANCING 1.
047700     ADD 1 TO WS-LINES.
047800
047900     IF PRINT-CURSOR >= 20
048000         MOVE 1 TO PRINT-CURSOR
048100     ELSE
048200         ADD 1 TO PRINT-CURSOR.
048300 765-EXIT.
048400     EXIT.
048500
048600 800-OPEN-FILES.
048700     MOVE "800-OPEN-FILES" TO PARA-NAME.
048800     OPEN INPUT  VIBDIAG, VIBTHRSH, VIBCOVER.
048900     OPEN OUTPUT VIBRPT-OUT, SYSOUT.
049000 800-EXIT.
049100     EXIT.
049200
049300 850-CLOSE-FILES.
049400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049500     CLOSE VIBDIAG, VIBTHRSH, VIBCOVER, VIBRPT-OUT, SYSOUT.
049600 850-EXIT.
049700     EXIT.
049800
049900 910-READ-VIBDIAG.
050000     READ VIBDIAG
050100         AT END MOVE "N" TO MORE-DIAG-SW
050200                MOVE "10" TO DFCODE
050300         GO TO 910-EXIT
050400     END-READ.
050500 910-EXIT.
050600     EXIT.
050700
050800 999-CLEANUP.
050900     MOVE "999-CLEANUP" TO PARA-NAME.
051000     PERFORM 760-WRITE-DETAIL-TABLE THRU 760-EXIT.
051100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051200     DISPLAY "** DIAGNOSED ROWS READ **".
051300     DISPLAY  DETAIL-ROWS-READ.
051400     DISPLAY "******** NORMAL END OF JOB VIBRPT ********".
051500 999-EXIT.
051600     EXIT.
051700
051800 1000-ABEND-RTN.
051900     WRITE SYSOUT-REC FROM ABEND-REC.
052000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052100     DISPLAY "*** ABNORMAL END OF JOB- VIBRPT ***" UPON CONSOLE.
052200     DIVIDE ZERO-VAL INTO ONE-VAL.
