000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TSVAL.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/09.
000700 DATE-COMPILED. 03/11/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     SANITY-CHECKS A "YYYY-MM-DD HH:MM:SS" READING TIMESTAMP.
001200*     RETURNS A NEGATIVE RETURN-CD IF THE FIELD IS NOT 19 BYTES
001300*     OF THAT EXACT SHAPE OR ANY COMPONENT IS OUT OF RANGE.  THIS
001400*     IS A FORMAT CHECK ONLY - NOT A CALENDAR/LEAP-YEAR CHECK.
001500******************************************************************
001600* 03/11/09 RO  ORIGINAL - BUILT FOR THE VIBEDIT EDIT STEP
001700* 09/30/11 JS  ADDED HH/MI/SS RANGE CHECKS PER QA FINDING #1187
001800* 03/17/16 JS  PADDED MISC-FIELDS WITH FILLER PER STANDARDS AUDIT
001900*              #2048
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003100 01  MISC-FIELDS.
003200     05 WS-RC                PIC S9(4) COMP VALUE 0.
003300     05 FILLER                PIC X(01) VALUE SPACE.              031716JS
003400 01  WS-RC-DUMP REDEFINES MISC-FIELDS                             031716JS
003500                          PIC X(03).
003600
003700 LINKAGE SECTION.
003800 01  LK-TIMESTAMP.
003900     05  LK-TS-YYYY           PIC 9(4).
004000     05  LK-TS-DASH1          PIC X(1).
004100     05  LK-TS-MM             PIC 9(2).
004200     05  LK-TS-DASH2          PIC X(1).
004300     05  LK-TS-DD             PIC 9(2).
004400     05  LK-TS-SPACE          PIC X(1).
004500     05  LK-TS-HH             PIC 9(2).
004600     05  LK-TS-COLON1         PIC X(1).
004700     05  LK-TS-MI             PIC 9(2).
004800     05  LK-TS-COLON2         PIC X(1).
004900     05  LK-TS-SS             PIC 9(2).
005000 01  LK-TIMESTAMP-X REDEFINES LK-TIMESTAMP
005100                          PIC X(19).
005200 01  LK-TS-SPLIT REDEFINES LK-TIMESTAMP.
005300     05  LK-TS-DATE-PART      PIC X(10).
005400     05  LK-TS-TIME-PART      PIC X(9).
005500 01  LK-RETURN-CD             PIC S9(4) COMP.
005600
005700 PROCEDURE DIVISION USING LK-TIMESTAMP, LK-RETURN-CD.
005800     MOVE 0 TO WS-RC.
005900     IF LK-TIMESTAMP-X = SPACES
006000         MOVE -1 TO WS-RC
006100     ELSE
006200     IF LK-TS-YYYY   IS NOT NUMERIC
006300     OR LK-TS-MM     IS NOT NUMERIC
006400     OR LK-TS-DD     IS NOT NUMERIC
006500     OR LK-TS-HH     IS NOT NUMERIC
006600     OR LK-TS-MI     IS NOT NUMERIC
006700     OR LK-TS-SS     IS NOT NUMERIC
006800         MOVE -2 TO WS-RC
006900     ELSE
007000     IF LK-TS-DASH1  NOT = "-"
007100     OR LK-TS-DASH2  NOT = "-"
007200     OR LK-TS-SPACE  NOT = " "
007300     OR LK-TS-COLON1 NOT = ":"
007400     OR LK-TS-COLON2 NOT = ":"
007500         MOVE -3 TO WS-RC
007600     ELSE
007700     IF LK-TS-MM < 1 OR LK-TS-MM > 12
007800         MOVE -4 TO WS-RC
007900     ELSE
008000     IF LK-TS-DD < 1 OR LK-TS-DD > 31
008100         MOVE -5 TO WS-RC
008200     ELSE
008300     IF LK-TS-HH > 23
008400         MOVE -6 TO WS-RC
008500     ELSE
008600     IF LK-TS-MI > 59
008700         MOVE -7 TO WS-RC
008800     ELSE
008900     IF LK-TS-SS > 59
009000         MOVE -8 TO WS-RC.
009100
009200     MOVE WS-RC TO LK-RETURN-CD.
009300     GOBACK.
