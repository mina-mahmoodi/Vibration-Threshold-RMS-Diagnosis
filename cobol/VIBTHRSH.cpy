000100******************************************************************
000200*    COPYLIB MEMBER VIBTHRSH                                    *
000300*    PER-AXIS ALARM THRESHOLD RECORD.  VIBCALC WRITES EXACTLY    *
000400*    THREE OF THESE (AXIS X, Y, Z) AFTER THE FULL ACCEPTED       *
000500*    DATASET HAS BEEN SCANNED; VIBRPT READS THEM BACK FOR THE    *
000600*    THRESHOLD TABLE ON THE PRINTED REPORT.                      *
000700******************************************************************
000800 01  VIB-THRESHOLD-REC.
000900     05  VIB-TH-AXIS             PIC X(01).
001000     05  FILLER                  PIC X(01).
001100     05  VIB-TH-WARN-85          PIC S9(3)V99.
001200     05  FILLER                  PIC X(01).
001300     05  VIB-TH-ERROR-95         PIC S9(3)V99.
001400     05  FILLER                  PIC X(27) VALUE SPACES.
