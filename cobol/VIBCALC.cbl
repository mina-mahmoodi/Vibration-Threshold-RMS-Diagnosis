000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VIBCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/09.
000600 DATE-COMPILED. 04/02/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE STATISTICAL HEART OF THE JOB.  IT
001300*          TAKES THE MERGED/SORTED READING FILE BUILT BY VIBEDIT
001400*          AND, FOR THE MACHINE'S X, Y AND Z AXES -
001500*
001600*          1. COMPUTES THE 85TH AND 95TH PERCENTILE ALARM
001700*             THRESHOLDS OVER THE WHOLE RUN (CALLS PCTCALC),
001800*          2. COMPUTES A 10-READING TRAILING ROLLING RMS FOR
001900*             EVERY READING (CALLS RMSCALC),
002000*          3. APPLIES THE THREE STANDING DIAGNOSIS RULES TO EACH
002100*             READING AND BUILDS THE DIAGNOSIS TEXT.
002200*
002300*          OUTPUT IS THE DIAGNOSED-DETAIL FILE (ONE RECORD PER
002400*          ACCEPTED READING) AND THE THRESHOLD-SUMMARY FILE (ONE
002500*          RECORD PER AXIS), BOTH PICKED UP BY VIBRPT.
002600*
002700******************************************************************
002800
002900         INPUT FILE               -   DDS0002.VIBVALID
003000
003100         OUTPUT FILE (DETAIL)     -   DDS0002.VIBDIAG
003200
003300         OUTPUT FILE (THRESHOLD)  -   DDS0002.VIBTHRSH
003400
003500         DUMP FILE                -   SYSOUT
003600
003700******************************************************************
003800* 04/02/09 JS  ORIGINAL
003900* 06/19/10 JS  DIAGNOSIS NOTES NOW SEMICOLON-JOINED RATHER THAN
004000*              ONE-NOTE-ONLY, PER PLANT ENGINEERING REQUEST
004100* 03/02/11 RO  WIDENED THE TIMESTAMP YEAR FIELD TO 4 DIGITS - THE
004200*              OLD 2-DIGIT YEAR WAS AMBIGUOUS ACROSS CENTURY-END
004300*              SHUTDOWN READINGS HELD OVER FOR REPROCESSING
004400* 11/14/13 RO  ROLLING RMS WIDENED TO 3 DECIMALS PER SPEC REQUEST
004500* 02/08/15 JS  AXIAL-AXIS MADE A WORKING-STORAGE PARAMETER - WAS
004600*              HARD-WIRED TO Z, OPS WANTED THE OPTION TO POINT
004700*              IT AT X OR Y ON THE GEARBOX LINES
004800* 03/17/16 JS  FIXED DUPLICATE WRITE-OK CONDITION NAMES AND PADDED
004900*              WORKING STORAGE GROUPS PER STANDARDS AUDIT #2048
005000* 04/05/16 JS  BYTE-VIEW OF THE MASTER TABLE ROW WAS 6 BYTES TOO
005100*              WIDE AFTER THE RMS FIELDS WERE ADDED - CORRECTED
005200*              TO 53 PER QA FINDING #2203
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT VIBVALID
006700     ASSIGN TO UT-S-VIBVALID
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT VIBDIAG
007200     ASSIGN TO UT-S-VIBDIAG
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS DFCODE.
007500
007600     SELECT VIBTHRSH
007700     ASSIGN TO UT-S-VIBTHRSH
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS TFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  VIBVALID
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS VIB-VALID-REC.
009700 01  VIB-VALID-REC           PIC X(80).
009800
009900****** ONE DETAIL RECORD IS WRITTEN FOR EVERY READING IN
010000****** VIBVALID - THE ROLLING RMS FOR ALL THREE AXES PLUS THE
010100****** FIRED DIAGNOSIS NOTES FOR THAT INSTANT.
010200 FD  VIBDIAG
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 200 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS VIB-DIAG-REC.
010800 COPY VIBDIAG.
010900
011000****** EXACTLY THREE RECORDS ARE WRITTEN TO THIS FILE, ONE PER
011100****** AXIS, IN X/Y/Z ORDER.
011200 FD  VIBTHRSH
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS VIB-THRESHOLD-REC.
011800 COPY VIBTHRSH.
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                  PIC X(2).
012400         88 NO-MORE-INPUT VALUE "10".
012500     05  DFCODE                  PIC X(2).
012600         88 DFCODE-WRITE-OK VALUE SPACES.                         031716JS
012700     05  TFCODE                  PIC X(2).
012800         88 TFCODE-WRITE-OK VALUE SPACES.                         031716JS
012900     05  FILLER                  PIC X(01) VALUE SPACE.           031716JS
013000****** BYTE VIEW OF THE THREE FILE-STATUS CODES TOGETHER,
013100****** DISPLAYED AS ONE UNIT IN THE 1000-ABEND-RTN TRACE.
013200 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES                  031716JS
013300                          PIC X(07).                              031716JS
013400
013500 COPY VIBDALY.
013600
013700 01  FLAGS-AND-SWITCHES.
013800     05 MORE-INPUT-SW             PIC X(01) VALUE "Y".
013900         88 NO-MORE-INPUT-DATA VALUE "N".
014000     05 FILLER                    PIC X(01) VALUE SPACE.          031716JS
014100
014200******************************************************************
014300*    THE AXIAL-AXIS PARAMETER.  DEFAULT IS Z.  THE OTHER TWO
014400*    AXES BECOME "RADIAL" FOR THE DIAGNOSIS RULES, TAKEN IN
014500*    X-THEN-Y-THEN-Z ORDER WITH THE AXIAL AXIS SKIPPED.  CHANGE
014600*    THE VALUE CLAUSE AND RECOMPILE TO POINT IT AT X OR Y.
014700******************************************************************
014800 01  WS-CONFIG-PARMS.
014900     05 WS-AXIAL-AXIS            PIC X(01) VALUE "Z".
015000     05 WS-RADIAL-AXIS-1         PIC X(01) VALUE "X".
015100     05 WS-RADIAL-AXIS-2         PIC X(01) VALUE "Y".
015200     05 FILLER                   PIC X(01) VALUE SPACE.           031716JS
015300
015400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015500     05 RECORDS-READ              PIC 9(7) COMP.
015600     05 RECORDS-WRITTEN           PIC 9(7) COMP.
015700     05 ROW-SUB                   PIC 9(4) COMP.
015800     05 WIN-SUB                   PIC 9(4) COMP.
015900     05 WIN-SRC-SUB                PIC 9(4) COMP.
016000     05 WIN-COUNT                 PIC S9(4) COMP.
016100     05 FILLER                    PIC X(01) VALUE SPACE.          031716JS
016200
016300 01  MISC-WS-FLDS.
016400     05 RETURN-CD                 PIC S9(4) COMP VALUE 0.
016500     05 WS-PCT-ARG                PIC 9V9(4) COMP-3.
016600     05 WS-RADIAL-DIFF             PIC S9(3)V999 COMP-3.
016700     05 FILLER                    PIC X(01) VALUE SPACE.          031716JS
016800
016900******************************************************************
017000*    FULL-RUN STAGING TABLE.  EVERY ACCEPTED READING FROM
017100*    VIBVALID IS LOADED HERE ONCE, BEFORE ANY PERCENTILE OR RMS
017200*    WORK STARTS, SINCE THE THRESHOLDS NEED THE WHOLE AXIS.
017300******************************************************************
017400 01  VIB-MASTER-TABLE.
017500     05  VIB-MSTR-ROW OCCURS 2000 TIMES
017600                       INDEXED BY MSTR-IDX.
017700         10  VM-TIMESTAMP         PIC X(19).
017800         10  VM-X-AMPL            PIC S9(3)V99.
017900         10  VM-Y-AMPL            PIC S9(3)V99.
018000         10  VM-Z-AMPL            PIC S9(3)V99.
018100         10  VM-X-RMS             PIC S9(3)V999.
018200         10  VM-Y-RMS             PIC S9(3)V999.
018300         10  VM-Z-RMS             PIC S9(3)V999.
018400         10  FILLER               PIC X(01) VALUE SPACE.          031716JS
018500 01  VIB-MASTER-ALT REDEFINES VIB-MASTER-TABLE.                   031716JS
018600     05  VIB-MSTR-BYTES           PIC X(53) OCCURS 2000 TIMES.    040516JS
018700
018800 01  VIB-AMPL-X-TABLE.
018900     05  VAX-VALUE                PIC S9(3)V99 OCCURS 2000 TIMES.
019000     05  FILLER                   PIC X(01) VALUE SPACE.          031716JS
019100 01  VIB-AMPL-Y-TABLE.
019200     05  VAY-VALUE                PIC S9(3)V99 OCCURS 2000 TIMES.
019300     05  FILLER                   PIC X(01) VALUE SPACE.          031716JS
019400 01  VIB-AMPL-Z-TABLE.
019500     05  VAZ-VALUE                PIC S9(3)V99 OCCURS 2000 TIMES.
019600     05  FILLER                   PIC X(01) VALUE SPACE.          031716JS
019700
019800 01  WS-WINDOW-TABLE.
019900     05  WS-WINDOW-VALUE          PIC S9(3)V99 OCCURS 10 TIMES.
020000     05  FILLER                   PIC X(01) VALUE SPACE.          031716JS
020100 01  WS-WINDOW-ALT REDEFINES WS-WINDOW-TABLE                      031716JS
020200                          PIC X(51).                              031716JS
020300 01  WS-RESULT-RMS                PIC S9(3)V999.
020400
020500 01  WS-THRESH-HOLD.
020600     05 WS-TH-X-WARN              PIC S9(3)V99.
020700     05 WS-TH-X-ERROR             PIC S9(3)V99.
020800     05 WS-TH-Y-WARN               PIC S9(3)V99.
020900     05 WS-TH-Y-ERROR              PIC S9(3)V99.
021000     05 WS-TH-Z-WARN               PIC S9(3)V99.
021100     05 WS-TH-Z-ERROR              PIC S9(3)V99.
021200     05 FILLER                     PIC X(01) VALUE SPACE.         031716JS
021300****** BYTE VIEW USED WHEN THE ABEND DUMP NEEDS TO SHOW THE
021400****** RAW THRESHOLD WORK AREA RATHER THAN EDITED NUMERICS.
021500 01  WS-THRESH-HOLD-ALT REDEFINES WS-THRESH-HOLD                  031716JS
021600                          PIC X(31).                              031716JS
021700
021800 01  WS-RMS-BY-AXIS.
021900     05 WS-AXIAL-RMS               PIC S9(3)V999.
022000     05 WS-RADIAL1-RMS             PIC S9(3)V999.
022100     05 WS-RADIAL2-RMS             PIC S9(3)V999.
022200     05 WS-AXIAL-WARN              PIC S9(3)V99.
022300     05 WS-RADIAL1-WARN            PIC S9(3)V99.
022400     05 WS-RADIAL2-WARN            PIC S9(3)V99.
022500     05 FILLER                     PIC X(01) VALUE SPACE.         031716JS
022600
022700 01  WS-DIAGNOSIS-WORK.
022800     05 WS-DIAG-TEXT               PIC X(120) VALUE SPACES.
022900     05 WS-DIAG-LEN                PIC 9(3) COMP VALUE 0.
023000     05 WS-NOTE-COUNT               PIC 9(1) COMP VALUE 0.
023100     05 FILLER                     PIC X(01) VALUE SPACE.         031716JS
023200
023300******************************************************************
023400*    THE THREE STANDING FAULT NOTES, HELD AS FIXED-LENGTH
023500*    LITERALS SO THE SEMICOLON-JOIN IN 520 NEVER HAS TO GUESS
023600*    WHERE THE TEXT ENDS AND THE TRAILING BLANKS BEGIN.
023700******************************************************************
023800 01  WS-STANDING-NOTES.
023900     05 WS-NOTE-UNBALANCE          PIC X(53) VALUE
024000        "RADIAL RMS GE 85PCT (POSSIBLE UNBALANCE/MISALIGNMENT)".
024100     05 WS-NOTE-AXIAL-LOAD          PIC X(53) VALUE
024200        "AXIAL RMS GE 85PCT (POSSIBLE AXIAL LOAD/MISALIGNMENT)".
024300     05 WS-NOTE-LOOSENESS            PIC X(43) VALUE
024400        "RADIAL RMS DIFF GT 0.2 (POSSIBLE LOOSENESS)".
024500     05 FILLER                       PIC X(01) VALUE SPACE.       031716JS
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 300-CALC-THRESHOLDS THRU 300-EXIT.
025200     PERFORM 400-CALC-ROLLING-RMS THRU 400-EXIT
025300             VARYING ROW-SUB FROM 1 BY 1
025400             UNTIL ROW-SUB > RECORDS-READ.
025500     PERFORM 500-DIAGNOSE-AND-WRITE THRU 500-EXIT
025600             VARYING ROW-SUB FROM 1 BY 1
025700             UNTIL ROW-SUB > RECORDS-READ.
025800     PERFORM 750-WRITE-THRESHOLD-FILE THRU 750-EXIT.
025900     PERFORM 999-CLEANUP THRU 999-EXIT.
026000     MOVE +0 TO RETURN-CODE.
026100     GOBACK.
026200
026300 000-HOUSEKEEPING.
026400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026500     DISPLAY "******** BEGIN JOB VIBCALC ********".
026600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026800     PERFORM 900-LOAD-MASTER-TABLE THRU 900-EXIT
026900             UNTIL NO-MORE-INPUT-DATA.
027000     IF RECORDS-READ = 0
027100         MOVE "NO READINGS ON VIBVALID" TO ABEND-REASON
027200         GO TO 1000-ABEND-RTN.
027300 000-EXIT.
027400     EXIT.
027500
027600 900-LOAD-MASTER-TABLE.
027700     READ VIBVALID
027800         AT END MOVE "N" TO MORE-INPUT-SW
027900                MOVE "10" TO IFCODE
028000         GO TO 900-EXIT
028100     END-READ.
028200     IF RECORDS-READ >= 2000
028300         MOVE "MASTER TABLE OVERFLOW - TOO MANY READINGS"
028400                          TO ABEND-REASON
028500         GO TO 1000-ABEND-RTN.
028600
028700     ADD 1 TO RECORDS-READ.
028800     MOVE VIB-VALID-REC TO VIB-DAILY-REC.
028900     MOVE VIB-TIMESTAMP TO VM-TIMESTAMP(RECORDS-READ).
029000     MOVE VIB-X-AMPL    TO VM-X-AMPL(RECORDS-READ).
029100     MOVE VIB-Y-AMPL    TO VM-Y-AMPL(RECORDS-READ).
029200     MOVE VIB-Z-AMPL    TO VM-Z-AMPL(RECORDS-READ).
029300     MOVE VIB-X-AMPL    TO VAX-VALUE(RECORDS-READ).
029400     MOVE VIB-Y-AMPL    TO VAY-VALUE(RECORDS-READ).
029500     MOVE VIB-Z-AMPL    TO VAZ-VALUE(RECORDS-READ).
029600 900-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*    300 CALLS PCTCALC SIX TIMES - 85TH AND 95TH PERCENTILE ON
030100*    EACH OF THE THREE AXES - OVER THE WHOLE ACCEPTED DATASET.
030200******************************************************************
030300 300-CALC-THRESHOLDS.
030400     MOVE "300-CALC-THRESHOLDS" TO PARA-NAME.
030500     MOVE 0.8500 TO WS-PCT-ARG.
030600     CALL 'PCTCALC' USING VIB-AMPL-X-TABLE, RECORDS-READ,
030700                           WS-PCT-ARG, WS-TH-X-WARN.
030800     CALL 'PCTCALC' USING VIB-AMPL-Y-TABLE, RECORDS-READ,
030900                           WS-PCT-ARG, WS-TH-Y-WARN.
031000     CALL 'PCTCALC' USING VIB-AMPL-Z-TABLE, RECORDS-READ,
031100                           WS-PCT-ARG, WS-TH-Z-WARN.
031200
031300     MOVE 0.9500 TO WS-PCT-ARG.
031400     CALL 'PCTCALC' USING VIB-AMPL-X-TABLE, RECORDS-READ,
031500                           WS-PCT-ARG, WS-TH-X-ERROR.
031600     CALL 'PCTCALC' USING VIB-AMPL-Y-TABLE, RECORDS-READ,
031700                           WS-PCT-ARG, WS-TH-Y-ERROR.
031800     CALL 'PCTCALC' USING VIB-AMPL-Z-TABLE, RECORDS-READ,
031900                           WS-PCT-ARG, WS-TH-Z-ERROR.
032000 300-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400*    400 BUILDS THE TRAILING WINDOW (UP TO 10 WIDE, FEWER AT THE
032500*    START OF THE RUN) FOR EACH AXIS AT ROW-SUB AND CALLS RMSCALC
032600*    ONCE PER AXIS.  THE RESULT IS STASHED BACK ON THE MASTER
032700*    TABLE ROW FOR THE DIAGNOSIS PASS.
032800******************************************************************
032900 400-CALC-ROLLING-RMS.
033000     IF ROW-SUB > 10
033100         COMPUTE WIN-COUNT = 10
033200     ELSE
033300         MOVE ROW-SUB TO WIN-COUNT.
033400
033500     PERFORM 410-BUILD-WINDOW-X THRU 410-EXIT.
033600     CALL 'RMSCALC' USING WS-WINDOW-TABLE, WIN-COUNT,
033700                           WS-RESULT-RMS.
033800     MOVE WS-RESULT-RMS TO VM-X-RMS(ROW-SUB).
033900
034000     PERFORM 420-BUILD-WINDOW-Y THRU 420-EXIT.
034100     CALL 'RMSCALC' USING WS-WINDOW-TABLE, WIN-COUNT,
034200                           WS-RESULT-RMS.
034300     MOVE WS-RESULT-RMS TO VM-Y-RMS(ROW-SUB).
034400
034500     PERFORM 430-BUILD-WINDOW-Z THRU 430-EXIT.
034600     CALL 'RMSCALC' USING WS-WINDOW-TABLE, WIN-COUNT,
034700                           WS-RESULT-RMS.
034800     MOVE WS-RESULT-RMS TO VM-Z-RMS(ROW-SUB).
034900 400-EXIT.
035000     EXIT.
035100
035200 410-BUILD-WINDOW-X.
035300     COMPUTE WIN-SRC-SUB = ROW-SUB - WIN-COUNT + 1.
035400     MOVE 1 TO WIN-SUB.
035500     PERFORM 415-MOVE-ONE-X-SLOT THRU 415-EXIT
035600             UNTIL WIN-SUB > WIN-COUNT.
035700 410-EXIT.
035800     EXIT.
035900
036000 415-MOVE-ONE-X-SLOT.
036100     MOVE VM-X-AMPL(WIN-SRC-SUB) TO WS-WINDOW-VALUE(WIN-SUB).
036200     ADD 1 TO WIN-SRC-SUB.
036300     ADD 1 TO WIN-SUB.
036400 415-EXIT.
036500     EXIT.
036600
036700 420-BUILD-WINDOW-Y.
036800     COMPUTE WIN-SRC-SUB = ROW-SUB - WIN-COUNT + 1.
036900     MOVE 1 TO WIN-SUB.
037000     PERFORM 425-MOVE-ONE-Y-SLOT THRU 425-EXIT
037100             UNTIL WIN-SUB > WIN-COUNT.
037200 420-EXIT.
037300     EXIT.
037400
037500 425-MOVE-ONE-Y-SLOT.
037600     MOVE VM-Y-AMPL(WIN-SRC-SUB) TO WS-WINDOW-VALUE(WIN-SUB).
037700     ADD 1 TO WIN-SRC-SUB.
037800     ADD 1 TO WIN-SUB.
037900 425-EXIT.
038000     EXIT.
038100
038200 430-BUILD-WINDOW-Z.
038300     COMPUTE WIN-SRC-SUB = ROW-SUB - WIN-COUNT + 1.
038400     MOVE 1 TO WIN-SUB.
038500     PERFORM 435-MOVE-ONE-Z-SLOT THRU 435-EXIT
038600             UNTIL WIN-SUB > WIN-COUNT.
038700 430-EXIT.
038800     EXIT.
038900
039000 435-MOVE-ONE-Z-SLOT.
039100     MOVE VM-Z-AMPL(WIN-SRC-SUB) TO WS-WINDOW-VALUE(WIN-SUB).
039200     ADD 1 TO WIN-SRC-SUB.
039300     ADD 1 TO WIN-SUB.
039400 435-EXIT.
039500     EXIT.
039600
039700******************************************************************
039800*    500 APPLIES THE THREE STANDING DIAGNOSIS RULES, IN THE
039900*    STANDING ORDER, AND WRITES THE DETAIL RECORD.  WHICH RMS/
040000*    WARNING PAIR IS "AXIAL" VERSUS "RADIAL" IS RESOLVED FROM
040100*    WS-CONFIG-PARMS SO THE PROGRAM WORKS NO MATTER WHICH AXIS
040200*    IS DESIGNATED AXIAL.
040300******************************************************************
040400 500-DIAGNOSE-AND-WRITE.
040500     MOVE "500-DIAGNOSE-AND-WRITE" TO PARA-NAME.
040600     PERFORM 510-RESOLVE-AXES THRU 510-EXIT.
040700
040800     MOVE SPACES TO WS-DIAG-TEXT.
040900     MOVE 0 TO WS-DIAG-LEN.
041000     MOVE 0 TO WS-NOTE-COUNT.
041100
041200     IF WS-RADIAL1-RMS > WS-RADIAL1-WARN
041300     OR WS-RADIAL2-RMS > WS-RADIAL2-WARN
041400         PERFORM 520-ADD-UNBALANCE-NOTE THRU 520-EXIT.
041500
041600     IF WS-AXIAL-RMS > WS-AXIAL-WARN
041700         PERFORM 530-ADD-AXIAL-NOTE THRU 530-EXIT.
041800
041900     IF WS-RADIAL1-RMS >= WS-RADIAL2-RMS
042000         COMPUTE WS-RADIAL-DIFF =
042100                 WS-RADIAL1-RMS - WS-RADIAL2-RMS
042200     ELSE
042300         COMPUTE WS-RADIAL-DIFF =
042400                 WS-RADIAL2-RMS - WS-RADIAL1-RMS.
042500     IF WS-RADIAL-DIFF > 0.2
042600         PERFORM 540-ADD-LOOSENESS-NOTE THRU 540-EXIT.
042700
042800     IF WS-NOTE-COUNT = 0
042900         MOVE "NORMAL" TO WS-DIAG-TEXT.
043000
043100     MOVE VM-TIMESTAMP(ROW-SUB) TO VIB-DG-TIMESTAMP.
043200     MOVE VM-X-RMS(ROW-SUB)     TO VIB-DG-X-RMS.
043300     MOVE VM-Y-RMS(ROW-SUB)     TO VIB-DG-Y-RMS.
043400     MOVE VM-Z-RMS(ROW-SUB)     TO VIB-DG-Z-RMS.
043500     MOVE WS-DIAG-TEXT          TO VIB-DG-DIAGNOSIS.
043600     WRITE VIB-DIAG-REC.
043700     ADD 1 TO RECORDS-WRITTEN.
043800 500-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200*    520/530/540 SPLICE ONE STANDING NOTE ONTO THE END OF THE
044300*    DIAGNOSIS TEXT, JOINING ON "; " WHEN IT IS NOT THE FIRST
044400*    NOTE TO FIRE - THE SAME SEMICOLON JOIN THE OLD GEARBOX
044500*    LOG-BOOK REMARKS FIELD USED FOR MULTIPLE FAULT CODES.
044600******************************************************************
044700 520-ADD-UNBALANCE-NOTE.
044800     IF WS-NOTE-COUNT = 0
044900         MOVE WS-NOTE-UNBALANCE TO WS-DIAG-TEXT
045000         MOVE 53 TO WS-DIAG-LEN
045100     ELSE
045200         STRING WS-DIAG-TEXT(1:WS-DIAG-LEN) DELIMITED BY SIZE
045300                "; " DELIMITED BY SIZE
045400                WS-NOTE-UNBALANCE DELIMITED BY SIZE
045500                INTO WS-DIAG-TEXT
045600         ADD 55 TO WS-DIAG-LEN.
045700     ADD 1 TO WS-NOTE-COUNT.
045800 520-EXIT.
045900     EXIT.
046000
046100 530-ADD-AXIAL-NOTE.
046200     IF WS-NOTE-COUNT = 0
046300         MOVE WS-NOTE-AXIAL-LOAD TO WS-DIAG-TEXT
046400         MOVE 53 TO WS-DIAG-LEN
046500     ELSE
046600         STRING WS-DIAG-TEXT(1:WS-DIAG-LEN) DELIMITED BY SIZE
046700                "; " DELIMITED BY SIZE
046800                WS-NOTE-AXIAL-LOAD DELIMITED BY SIZE
046900                INTO WS-DIAG-TEXT
047000         ADD 55 TO WS-DIAG-LEN.
047100     ADD 1 TO WS-NOTE-COUNT.
047200 530-EXIT.
047300     EXIT.
047400
047500 540-ADD-LOOSENESS-NOTE.
047600     IF WS-NOTE-COUNT = 0
047700         MOVE WS-NOTE-LOOSENESS TO WS-DIAG-TEXT
047800         MOVE 43 TO WS-DIAG-LEN
047900     ELSE
048000         STRING WS-DIAG-TEXT(1:WS-DIAG-LEN) DELIMITED BY SIZE
048100                "; " DELIMITED BY SIZE
048200                WS-NOTE-LOOSENESS DELIMITED BY SIZE
048300                INTO WS-DIAG-TEXT
048400         ADD 45 TO WS-DIAG-LEN.
048500     ADD 1 TO WS-NOTE-COUNT.
048600 540-EXIT.
048700     EXIT.
048800
048900 510-RESOLVE-AXES.
049000     IF WS-AXIAL-AXIS = "X"
049100         MOVE VM-X-RMS(ROW-SUB)   TO WS-AXIAL-RMS
049200         MOVE WS-TH-X-WARN        TO WS-AXIAL-WARN
049300         MOVE VM-Y-RMS(ROW-SUB)   TO WS-RADIAL1-RMS
049400         MOVE WS-TH-Y-WARN        TO WS-RADIAL1-WARN
049500         MOVE VM-Z-RMS(ROW-SUB)   TO WS-RADIAL2-RMS
049600         MOVE WS-TH-Z-WARN        TO WS-RADIAL2-WARN
049700     ELSE
049800     IF WS-AXIAL-AXIS = "Y"
049900         MOVE VM-Y-RMS(ROW-SUB)   TO WS-AXIAL-RMS
050000         MOVE WS-TH-Y-WARN        TO WS-AXIAL-WARN
050100         MOVE VM-X-RMS(ROW-SUB)   TO WS-RADIAL1-RMS
050200         MOVE WS-TH-X-WARN        TO WS-RADIAL1-WARN
050300         MOVE VM-Z-RMS(ROW-SUB)   TO WS-RADIAL2-RMS
050400         MOVE WS-TH-Z-WARN        TO WS-RADIAL2-WARN
050500     ELSE
050600         MOVE VM-Z-RMS(ROW-SUB)   TO WS-AXIAL-RMS
050700         MOVE WS-TH-Z-WARN        TO WS-AXIAL-WARN
050800         MOVE VM-X-RMS(ROW-SUB)   TO WS-RADIAL1-RMS
050900         MOVE WS-TH-X-WARN        TO WS-RADIAL1-WARN
051000         MOVE VM-Y-RMS(ROW-SUB)   TO WS-RADIAL2-RMS
051100         MOVE WS-TH-Y-WARN        TO WS-RADIAL2-WARN.
051200 510-EXIT.
051300     EXIT.
051400
051500 750-WRITE-THRESHOLD-FILE.
051600     MOVE "750-WRITE-THRESHOLD-FILE" TO PARA-NAME.
051700     MOVE "X"           TO VIB-TH-AXIS.
051800     MOVE WS-TH-X-WARN  TO VIB-TH-WARN-85.
051900     MOVE WS-TH-X-ERROR TO VIB-TH-ERROR-95.
052000     WRITE VIB-THRESHOLD-REC.
052100
052200     MOVE "Y"           TO VIB-TH-AXIS.
052300     MOVE WS-TH-Y-WARN  TO VIB-TH-WARN-85.
052400     MOVE WS-TH-Y-ERROR TO VIB-TH-ERROR-95.
052500     WRITE VIB-THRESHOLD-REC.
052600
052700     MOVE "Z"           TO VIB-TH-AXIS.
052800     MOVE WS-TH-Z-WARN  TO VIB-TH-WARN-85.
052900     MOVE WS-TH-Z-ERROR TO VIB-TH-ERROR-95.
053000     WRITE VIB-THRESHOLD-REC.
053100 750-EXIT.
053200     EXIT.
053300
053400 800-OPEN-FILES.
053500     MOVE "800-OPEN-FILES" TO PARA-NAME.
053600     OPEN INPUT  VIBVALID.
053700     OPEN OUTPUT VIBDIAG, VIBTHRSH, SYSOUT.
053800 800-EXIT.
053900     EXIT.
054000
054100 850-CLOSE-FILES.
054200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054300     CLOSE VIBVALID, VIBDIAG, VIBTHRSH, SYSOUT.
054400 850-EXIT.
054500     EXIT.
054600
054700 999-CLEANUP.
054800     MOVE "999-CLEANUP" TO PARA-NAME.
054900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055000     DISPLAY "** READINGS READ **".
055100     DISPLAY  RECORDS-READ.
055200     DISPLAY "** DETAIL RECORDS WRITTEN **".
055300     DISPLAY  RECORDS-WRITTEN.
055400     DISPLAY "******** NORMAL END OF JOB VIBCALC ********".
055500 999-EXIT.
055600     EXIT.
055700
055800 1000-ABEND-RTN.
055900     WRITE SYSOUT-REC FROM ABEND-REC.
056000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056100     DISPLAY "*** ABNORMAL END OF JOB- VIBCALC ***" UPON CONSOLE.
056200     DIVIDE ZERO-VAL INTO ONE-VAL.
