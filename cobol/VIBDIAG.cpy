000100******************************************************************
000200*    COPYLIB MEMBER VIBDIAG                                     *
000300*    DIAGNOSED-READING DETAIL RECORD.  ONE RECORD IS WRITTEN BY  *
000400*    VIBCALC FOR EVERY ACCEPTED READING ON VIBVALID - THE ROLLED *
000500*    UP PER-AXIS RMS PLUS THE FAULT-RULE DIAGNOSIS TEXT.         *
000600******************************************************************
000700 01  VIB-DIAG-REC.
000800     05  VIB-DG-TIMESTAMP        PIC X(19).
000900     05  FILLER                  PIC X(01).
001000     05  VIB-DG-X-RMS            PIC S9(3)V999.
001100     05  FILLER                  PIC X(01).
001200     05  VIB-DG-Y-RMS            PIC S9(3)V999.
001300     05  FILLER                  PIC X(01).
001400     05  VIB-DG-Z-RMS            PIC S9(3)V999.
001500     05  FILLER                  PIC X(01).
001600     05  VIB-DG-DIAGNOSIS        PIC X(120).
001700     05  FILLER                  PIC X(39) VALUE SPACES.
