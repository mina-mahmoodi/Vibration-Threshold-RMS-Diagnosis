000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMSCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/09.
000700 DATE-COMPILED. 04/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     COMPUTES THE ROOT-MEAN-SQUARE OF UP TO A 10-WIDE TRAILING
001200*     WINDOW OF PER-AXIS AMPLITUDE READINGS FOR VIBCALC.  THE
001300*     CALLER PASSES HOW MANY OF THE 10 TABLE SLOTS ARE ACTUALLY
001400*     FILLED (LESS THAN 10 FOR THE FIRST FEW READINGS OF A RUN).
001500*
001600*     THIS SHOP'S COMPILER HAS NO SQRT INTRINSIC, SO THE SQUARE
001700*     ROOT IS GROUND OUT BY HAND WITH A BOUNDED NEWTON ITERATION -
001800*     SAME TRICK USED ON THE OLD VARIANCE REPORTS BACK IN '84.
001900******************************************************************
002000* 04/02/09 JS  ORIGINAL
002100* 11/14/13 RO  ROUNDED RESULT TO 3 DECIMALS PER SPEC REQUEST
002200* 03/17/16 JS  FIXED SUM-OF-SQUARES REDEFINES LEVEL MISMATCH AND
002300*              PADDED LINKAGE TABLE PER STANDARDS AUDIT #2048
002400* 04/05/16 JS  FINAL MOVE TO LK-RESULT-RMS WAS TRUNCATING THE 4TH
002500*              DECIMAL INSTEAD OF ROUNDING IT - CHANGED TO COMPUTE
002600*              ROUNDED PER QA FINDING #2203
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05 WS-SUB                PIC S9(4) COMP VALUE 0.
004000     05 WS-ITER               PIC S9(4) COMP VALUE 0.
004100     05 WS-MEAN-OF-SQUARES    PIC S9(7)V9999 COMP-3 VALUE 0.
004200     05 WS-SQRT-APPROX        PIC S9(7)V9999 COMP-3 VALUE 0.
004300     05 WS-SQRT-PRIOR         PIC S9(7)V9999 COMP-3 VALUE 0.
004400     05 FILLER                PIC X(01) VALUE SPACE.              031716JS
004500
004600 01  WS-SUM-OF-SQUARES        PIC S9(7)V9999 COMP-3 VALUE 0.      031716JS
004700****** HOLDS THE SUM-OF-SQUARES ACCUMULATOR AS A PLAIN PACKED
004800****** FIELD WHEN THE CONSOLE DUMP NEEDS MORE DIGITS THAN THE
004900****** NORMAL V9999 PICTURE SHOWS.
005000 01  WS-SUM-OF-SQUARES-ALT REDEFINES WS-SUM-OF-SQUARES            031716JS
005100                          PIC S9(11) COMP-3.
005200
005300 LINKAGE SECTION.
005400 01  LK-WINDOW-TABLE.
005500     05  LK-WINDOW-VALUE       PIC S9(3)V99 OCCURS 10 TIMES.
005600     05  FILLER                PIC X(01).                         031716JS
005700 01  LK-WINDOW-ALT REDEFINES LK-WINDOW-TABLE                      031716JS
005800                          PIC X(51).
005900 01  LK-WINDOW-COUNT          PIC S9(4) COMP.
006000 01  LK-RESULT-RMS            PIC S9(3)V999.
006100 01  LK-RESULT-RMS-ALT REDEFINES LK-RESULT-RMS
006200                          PIC X(06).
006300
006400 PROCEDURE DIVISION USING LK-WINDOW-TABLE, LK-WINDOW-COUNT,
006500                           LK-RESULT-RMS.
006600     PERFORM 100-SUM-SQUARES THRU 100-EXIT
006700             VARYING WS-SUB FROM 1 BY 1
006800             UNTIL WS-SUB > LK-WINDOW-COUNT.
006900
007000     IF LK-WINDOW-COUNT > 0
007100         COMPUTE WS-MEAN-OF-SQUARES ROUNDED =
007200                 WS-SUM-OF-SQUARES / LK-WINDOW-COUNT
007300     ELSE
007400         MOVE 0 TO WS-MEAN-OF-SQUARES.
007500
007600     IF WS-MEAN-OF-SQUARES = 0
007700         MOVE 0 TO WS-SQRT-APPROX
007800     ELSE
007900         MOVE WS-MEAN-OF-SQUARES TO WS-SQRT-APPROX
008000         PERFORM 200-NEWTON-STEP THRU 200-EXIT
008100                 VARYING WS-ITER FROM 1 BY 1
008200                 UNTIL WS-ITER > 20.
008300
008400     COMPUTE LK-RESULT-RMS ROUNDED = WS-SQRT-APPROX.              040516JS
008500     GOBACK.
008600
008700 100-SUM-SQUARES.
008800     IF WS-SUB = 1
008900         MOVE 0 TO WS-SUM-OF-SQUARES.
009000     COMPUTE WS-SUM-OF-SQUARES =
009100             WS-SUM-OF-SQUARES +
009200             (LK-WINDOW-VALUE(WS-SUB) * LK-WINDOW-VALUE(WS-SUB)).
009300 100-EXIT.
009400     EXIT.
009500
009600 200-NEWTON-STEP.
009700     MOVE WS-SQRT-APPROX TO WS-SQRT-PRIOR.
009800     COMPUTE WS-SQRT-APPROX ROUNDED =
009900             (WS-SQRT-PRIOR +
010000              (WS-MEAN-OF-SQUARES / WS-SQRT-PRIOR)) / 2.
010100 200-EXIT.
010200     EXIT.
