000100******************************************************************
000200*    COPYLIB MEMBER VIBDALY                                     *
000300*    INPATIENT... NO - SENSOR DAILY FEED RECORD                 *
000400*    ONE RECORD PER TRI-AXIAL VIBRATION READING TAKEN OFF A      *
000500*    MONITORED MACHINE.  SHARED BY THE THREE RAW SENSOR-FEED     *
000600*    FILES (VIBIN1/VIBIN2/VIBIN3), THE EDIT-REJECT FILE          *
000700*    (VIBERR) AND THE MERGED/SORTED ACCEPTED-READING FILE        *
000800*    (VIBVALID).                                                *
000900******************************************************************
001000 01  VIB-DAILY-REC.
001100     05  VIB-TIMESTAMP           PIC X(19).
001200     05  FILLER                  PIC X(01).
001300     05  VIB-X-AMPL              PIC S9(3)V99.
001400     05  FILLER                  PIC X(01).
001500     05  VIB-Y-AMPL              PIC S9(3)V99.
001600     05  FILLER                  PIC X(01).
001700     05  VIB-Z-AMPL              PIC S9(3)V99.
001800     05  FILLER                  PIC X(43) VALUE SPACES.
