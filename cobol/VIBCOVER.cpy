000100******************************************************************
000200*    COPYLIB MEMBER VIBCOVER                                    *
000300*    DATASET-COVERAGE / FILES-PROCESSED CONTROL RECORD.  VIBEDIT *
000400*    WRITES A SINGLE ONE OF THESE AFTER THE MERGE/SORT STEP SO   *
000500*    VIBRPT CAN PRINT THE "FILES PROCESSED" AND "COVERAGE" LINES *
000600*    WITHOUT RE-READING THE RAW SENSOR FEEDS.                   *
000700******************************************************************
000800 01  VIB-COVER-REC.
000900     05  VIB-CV-EARLIEST-TS      PIC X(19).
001000     05  FILLER                  PIC X(01).
001100     05  VIB-CV-LATEST-TS        PIC X(19).
001200     05  FILLER                  PIC X(01).
001300     05  VIB-CV-ROW-COUNT        PIC 9(07).
001400     05  FILLER                  PIC X(01).
001500     05  VIB-CV-FEED-1.
001600         10  VIB-CV-IN1-NAME     PIC X(08).
001700         10  VIB-CV-IN1-COUNT    PIC 9(07).
001800     05  FILLER                  PIC X(01).
001900     05  VIB-CV-FEED-2.
002000         10  VIB-CV-IN2-NAME     PIC X(08).
002100         10  VIB-CV-IN2-COUNT    PIC 9(07).
002200     05  FILLER                  PIC X(01).
002300     05  VIB-CV-FEED-3.
002400         10  VIB-CV-IN3-NAME     PIC X(08).
002500         10  VIB-CV-IN3-COUNT    PIC 9(07).
002600     05  FILLER                  PIC X(05) VALUE SPACES.
