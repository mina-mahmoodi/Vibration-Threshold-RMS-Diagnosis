000100******************************************************************
000200*    COPYLIB MEMBER ABENDREC                                    *
000300*    SHOP-STANDARD ABEND TRAP RECORD.  ANY BATCH STEP THAT HITS  *
000400*    A FATAL CONDITION MOVES A SHORT REASON TO ABEND-REASON,     *
000500*    WRITES SYSOUT-REC FROM ABEND-REC, THEN FORCES A 0C7 VIA     *
000600*    DIVIDE ZERO-VAL INTO ONE-VAL SO THE JOB SHOWS UP ABENDED    *
000700*    ON THE OPERATOR CONSOLE RATHER THAN COMPLETING RC=0.        *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                  PIC X(01) VALUE "*".
001100     05  PARA-NAME               PIC X(20) VALUE SPACES.
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  FILLER                  PIC X(09) VALUE "EXPECTED:".
001600     05  EXPECTED-VAL            PIC -9(9) VALUE 0.
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  FILLER                  PIC X(07) VALUE "ACTUAL:".
001900     05  ACTUAL-VAL              PIC -9(9) VALUE 0.
002000     05  FILLER                  PIC X(12) VALUE SPACES.
002100
002200 77  ZERO-VAL                    PIC 9(01) VALUE 0.
002300 77  ONE-VAL                     PIC 9(01) VALUE 1.
