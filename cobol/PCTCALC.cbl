000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCTCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/09.
000700 DATE-COMPILED. 04/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     COMPUTES ONE ALARM-THRESHOLD PERCENTILE (85TH OR 95TH, OR
001200*     ANY OTHER FRACTION THE CALLER PASSES) OVER A WHOLE AXIS OF
001300*     ACCEPTED AMPLITUDE READINGS FOR VIBCALC.  USES THE STANDARD
001400*     "LINEAR" ORDER-STATISTIC INTERPOLATION AND THEN ROUNDS THE
001500*     RESULT UP (NEVER DOWN) TO 2 DECIMALS THE WAY THE OLD RATE
001600*     TABLES DID.
001700*
001800*     THE PASSED TABLE IS COPIED INTO LOCAL STORAGE AND SORTED
001900*     THERE - THE CALLER'S COPY IS LEFT IN READING ORDER.
002000******************************************************************
002100* 04/02/09 JS  ORIGINAL
002200* 06/19/10 JS  SWITCHED FROM TRUNCATION TO CEILING PER ACTUARIAL
002300*              REQUEST - WARNING THRESHOLDS WERE READING LOW
002400* 03/17/16 JS  PADDED WORKING STORAGE AND LINKAGE GROUPS WITH
002500*              FILLER PER STANDARDS AUDIT #2048
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05 WS-I                  PIC S9(4) COMP VALUE 0.
003900     05 WS-J                  PIC S9(4) COMP VALUE 0.
004000     05 WS-HOLD-VAL           PIC S9(3)V99 COMP-3 VALUE 0.
004100     05 WS-RANK               PIC S9(5)V9(4) COMP-3 VALUE 0.
004200     05 WS-RANK-INT           PIC S9(5) COMP-3 VALUE 0.
004300     05 WS-FRACTION           PIC S9(3)V9(4) COMP-3 VALUE 0.
004400     05 WS-RAW-PCT            PIC S9(3)V9(4) COMP-3 VALUE 0.
004500     05 WS-SCALED-EXACT       PIC S9(7)V9(4) COMP-3 VALUE 0.
004600     05 WS-SCALED-TRUNC       PIC S9(7) COMP-3 VALUE 0.
004700     05 FILLER                PIC X(01) VALUE SPACE.              031716JS
004800 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       031716JS
004900     05 WS-MISC-BYTES         PIC X(34).                          031716JS
005000
005100 01  WS-SORT-TABLE.
005200     05  WS-SORT-VALUE        PIC S9(3)V99 COMP-3
005300                               OCCURS 2000 TIMES.
005400     05  FILLER               PIC X(01) VALUE SPACE.              031716JS
005500 01  WS-SORT-TABLE-ALT REDEFINES WS-SORT-TABLE.                   031716JS
005600     05  WS-SORT-BYTES        PIC X(03) OCCURS 2000 TIMES.        031716JS
005700     05  FILLER-BYTES         PIC X(01).                          031716JS
005800
005900 LINKAGE SECTION.
006000 01  LK-VALUE-TABLE.
006100     05  LK-VALUE             PIC S9(3)V99 OCCURS 2000 TIMES.
006200     05  FILLER               PIC X(01).                          031716JS
006300 01  LK-VALUE-TABLE-ALT REDEFINES LK-VALUE-TABLE                  031716JS
006400                          PIC X(10001).
006500 01  LK-VALUE-COUNT           PIC S9(5) COMP.
006600 01  LK-PERCENTILE            PIC 9V9(4) COMP-3.
006700 01  LK-RESULT-THRESHOLD      PIC S9(3)V99.
006800
006900 PROCEDURE DIVISION USING LK-VALUE-TABLE, LK-VALUE-COUNT,
007000                           LK-PERCENTILE, LK-RESULT-THRESHOLD.
007100     PERFORM 100-COPY-TABLE THRU 100-EXIT
007200             VARYING WS-I FROM 1 BY 1
007300             UNTIL WS-I > LK-VALUE-COUNT.
007400
007500     PERFORM 200-INSERTION-SORT THRU 200-EXIT
007600             VARYING WS-I FROM 2 BY 1
007700             UNTIL WS-I > LK-VALUE-COUNT.
007800
007900     COMPUTE WS-RANK =
008000             1 + (LK-PERCENTILE * (LK-VALUE-COUNT - 1)).
008100     MOVE WS-RANK TO WS-RANK-INT.
008200     COMPUTE WS-FRACTION = WS-RANK - WS-RANK-INT.
008300
008400     IF WS-RANK-INT >= LK-VALUE-COUNT
008500         MOVE WS-SORT-VALUE(LK-VALUE-COUNT) TO WS-RAW-PCT
008600     ELSE
008700         COMPUTE WS-RAW-PCT =
008800             WS-SORT-VALUE(WS-RANK-INT) +
008900             (WS-FRACTION *
009000              (WS-SORT-VALUE(WS-RANK-INT + 1) -
009100               WS-SORT-VALUE(WS-RANK-INT))).
009200
009300     PERFORM 300-CEILING-ROUND THRU 300-EXIT.
009400
009500     COMPUTE LK-RESULT-THRESHOLD = WS-SCALED-TRUNC / 100.
009600     GOBACK.
009700
009800 100-COPY-TABLE.
009900     MOVE LK-VALUE(WS-I) TO WS-SORT-VALUE(WS-I).
010000 100-EXIT.
010100     EXIT.
010200
010300******************************************************************
010400*    CLASSIC EXCHANGE-ON-THE-WAY-DOWN INSERTION SORT.  WE NEVER
010500*    SEE MORE THAN A FEW THOUSAND READINGS IN A RUN SO THE O(N**2)
010600*    COST NEVER SHOWED UP IN THE STEP TIMINGS.
010700******************************************************************
010800 200-INSERTION-SORT.
010900     MOVE WS-SORT-VALUE(WS-I) TO WS-HOLD-VAL.
011000     MOVE WS-I TO WS-J.
011100     PERFORM 250-SHIFT-DOWN THRU 250-EXIT
011200             UNTIL WS-J < 2 OR
011300                   WS-SORT-VALUE(WS-J - 1) NOT > WS-HOLD-VAL.
011400     MOVE WS-HOLD-VAL TO WS-SORT-VALUE(WS-J).
011500 200-EXIT.
011600     EXIT.
011700
011800 250-SHIFT-DOWN.
011900     MOVE WS-SORT-VALUE(WS-J - 1) TO WS-SORT-VALUE(WS-J).
012000     SUBTRACT 1 FROM WS-J.
012100 250-EXIT.
012200     EXIT.
012300
012400 300-CEILING-ROUND.
012500     COMPUTE WS-SCALED-EXACT = WS-RAW-PCT * 100.
012600     MOVE WS-SCALED-EXACT TO WS-SCALED-TRUNC.
012700     IF WS-SCALED-EXACT > WS-SCALED-TRUNC
012800         ADD 1 TO WS-SCALED-TRUNC.
012900 300-EXIT.
013000     EXIT.
